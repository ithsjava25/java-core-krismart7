000100******************************************************************
000200*    PRODWREC - SHARED PRODUCT RECORD LAYOUTS FOR THE PRODUCT    *
000300*    SHIPPING COST BATCH.  COPY INTO PRODSHIP'S WORKING-STORAGE  *
000400*    SECTION.  PRODCALC DOES NOT COPY THIS MEMBER - ITS LINKAGE  *
000500*    SECTION RESTATES THE SAME FIELDS INLINE (SEE THE COMMENT    *
000600*    AT THE TOP OF PRODCALC'S LINKAGE SECTION) SO THE SUBROUTINE *
000700*    HAS NO DEPENDENCY ON A COPY LIBRARY AT CALL TIME.           *
000800******************************************************************
000900*    CHANGE LOG                                                 *
001000*    DATE      INIT  TICKET   DESCRIPTION                       *
001100*    --------  ----  -------  --------------------------------  PW0010
001200*    07/11/88  RPK   CR-1140  ORIGINAL COPYBOOK - PRODUCT-IN     PW0020
001300*                             AND PRODUCT-OUT LAYOUTS.           PW0020
001400*    09/08/98  LMH   Y2K-004  PRDI-EXP-DATE-CCYY ALREADY A FULL  PW0030
001500*                             4-DIGIT YEAR - NO WINDOWING NEEDED PW0030
001600*                             ON THIS COPYBOOK.  VERIFIED ONLY.  PW0030
001700******************************************************************
001800*
001900*    PRDI-INPUT-REC - PRODUCT-IN - ONE PRODUCT PER RECORD, AS    *
002000*    RECEIVED FROM THE CATALOG EXTRACT.                         *
002100*
002200 01  PRDI-INPUT-REC.
002300     05  PRDI-TYPE                    PIC X(01).
002400         88  PRDI-TYPE-FOOD                VALUE 'F'.
002500         88  PRDI-TYPE-ELECTRONICS         VALUE 'E'.
002600     05  PRDI-ID                       PIC X(36).
002700     05  PRDI-NAME                     PIC X(30).
002800     05  PRDI-CATEGORY                 PIC X(20).
002900     05  PRDI-PRICE                    PIC 9(7)V99.
003000     05  PRDI-EXP-DATE                 PIC 9(08).
003100     05  PRDI-EXP-DATE-R REDEFINES PRDI-EXP-DATE.
003200         10  PRDI-EXP-DATE-CCYY            PIC 9(04).
003300         10  PRDI-EXP-DATE-MM              PIC 9(02).
003400         10  PRDI-EXP-DATE-DD              PIC 9(02).
003500     05  PRDI-WEIGHT                   PIC 9(5)V999.
003600     05  PRDI-WEIGHT-R REDEFINES PRDI-WEIGHT.
003700         10  PRDI-WEIGHT-KG                PIC 9(05).
003800         10  PRDI-WEIGHT-GRAMS             PIC 9(03).
003900     05  PRDI-WARRANTY-MONTHS          PIC 9(3).
004000     05  PRDI-WAREHOUSE-NAME           PIC X(20).
004100     05  FILLER                        PIC X(01).
004200*
004300*    PRDO-OUTPUT-REC - PRODUCT-OUT - ONE DETAIL LINE PER ACCEPTED*
004400*    PRODUCT.                                                   *
004500*
004600 01  PRDO-OUTPUT-REC.
004700     05  PRDO-PROD-ID                  PIC X(36).
004800     05  PRDO-PROD-NAME                PIC X(30).
004900     05  PRDO-PROD-CATEGORY            PIC X(20).
005000     05  PRDO-PROD-TYPE-DESC           PIC X(11).
005100     05  PRDO-PROD-DETAILS             PIC X(60).
005200     05  PRDO-SHIP-COST                PIC 9(5)V99.
005300     05  PRDO-EXPIRED-FLAG             PIC X(01).
005400         88  PRDO-IS-EXPIRED                VALUE 'Y'.
005500         88  PRDO-NOT-EXPIRED               VALUE 'N'.
005600     05  PRDO-WAREHOUSE-NAME           PIC X(20).
005700     05  FILLER                        PIC X(01).

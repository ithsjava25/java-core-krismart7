000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODCALC.
000300 AUTHOR.        D W STOUT.
000400 INSTALLATION.  CATALOG SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  07/11/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900*****************************************************************
001000* PROGRAM:  PRODCALC
001100*
001200* SUBROUTINE TO VALIDATE AND CALCULATE SHIPPING COST FOR A SINGLE
001300* CATALOG PRODUCT RECORD.  CALLED ONCE PER PRODUCT BY PRODSHIP,
001400* THE NIGHTLY CATALOG/SHIPPING-COST RECALCULATION DRIVER.
001500*
001600* DISPATCHES ON THE PRODUCT TYPE CODE PASSED IN PRDC-PRODUCT-REC:
001700*    'F' - FOOD        - WEIGHT-BASED SHIPPING, EXPIRATION CHECK
001800*    'E' - ELECTRONICS - FLAT SHIPPING PLUS A WEIGHT SURCHARGE
001900*
002000* THIS SUBROUTINE OWNS NO FILES OF ITS OWN.  ALL I/O IS DONE BY
002100* THE CALLING PROGRAM.
002200*****************************************************************
002300* LINKAGE:
002400*      PARAMETERS:
002500*        1: PRDC-PRODUCT-REC   (PASSED, NOT CHANGED BY THIS PGM)
002600*        2: PRDC-RESULT-REC    (PASSED AND MODIFIED)
002700*        3: PRDC-RUN-DATE      (PASSED, NOT CHANGED BY THIS PGM)
002800*****************************************************************
002900*    CHANGE LOG                                                 *
003000*    DATE      INIT  TICKET   DESCRIPTION                       *
003100*    --------  ----  -------  --------------------------------  PC0010
003200*    07/11/88  DWS   CR-1140  ORIGINAL SUBROUTINE - FOOD AND     PC0020
003300*                             ELECTRONICS SHIP COST AND EXPIRED  PC0020
003400*                             FLAG CALCULATIONS.                PC0020
003500*    04/19/91  RPK   CR-1244  ELECTRONICS WEIGHT SURCHARGE RULE  PC0030
003600*                             CHANGED TO STRICT '>' 5.000 KG -   PC0030
003700*                             WAS '>=' IN ERROR.                 PC0030
003800*    09/08/98  LMH   Y2K-004  PRDC-RUN-DATE-CCYY CONFIRMED A     PC0040
003900*                             FULL 4-DIGIT YEAR ON ENTRY - NO    PC0040
004000*                             WINDOWING LOGIC ADDED.             PC0040
004100*    02/02/99  LMH   Y2K-004  EXPIRED-DATE COMPARE RE-VERIFIED   PC0050
004200*                             AGAINST 4-DIGIT RUN DATE - OK.     PC0050
004300*    11/30/01  TGM   CR-1401  DETAIL LINE BUILD REWORKED TO USE  PC0060
004400*                             REFERENCE MODIFICATION INSTEAD OF  PC0060
004500*                             A HARD-CODED NAME LENGTH.          PC0060
004550*    02/14/03  TGM   CR-1455  ELECTRONICS DETAIL LINE COULD      PC0070
004560*                             OVERFLOW PRDC-DETAILS FOR A LONG   PC0070
004570*                             PRODUCT NAME - NAME PORTION IS NOW PC0070
004580*                             CAPPED (SEE 320 AND 925 BELOW).    PC0070
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 INPUT-OUTPUT SECTION.
004900*****************************************************************
005000 DATA DIVISION.
005100
005200 WORKING-STORAGE SECTION.
005300*
005400 01  WS-FIELDS.
005500     05  WS-PROGRAM-STATUS    PIC X(30)     VALUE SPACES.
005800
005900 77  WS-NAME-LEN          PIC 9(02)     COMP    VALUE ZERO.
005950 77  WS-NAME-MAX          PIC 9(02)     COMP    VALUE ZERO.
006200
006300 01  WS-WARRANTY-WORK.
006400     05  WS-WARR-EDIT         PIC ZZ9.
006500     05  WS-WARR-START        PIC 9(01)     COMP    VALUE 1.
006600     05  WS-WARR-LEN          PIC 9(01)     COMP    VALUE ZERO.
006700     05  FILLER               PIC X(02).
006800*
006900*****************************************************************
007000 LINKAGE SECTION.
007100*
007200*    PRDC-PRODUCT-REC RESTATES COPYBOOK PRODWREC'S PRDI-INPUT-REC
007300*    FIELD FOR FIELD (SEE PRODWREC.CPY).  KEPT INLINE HERE, NOT
007400*    COPIED, SO THIS SUBROUTINE HAS NO COPY-LIBRARY DEPENDENCY OF
007500*    ITS OWN AT CALL TIME - SAME HABIT AS SAMOS3'S PRODUCT-RECORD.
007600*
007700 01  PRDC-PRODUCT-REC.
007800     05  PRDC-TYPE                    PIC X(01).
007900         88  PRDC-TYPE-FOOD                VALUE 'F'.
008000         88  PRDC-TYPE-ELECTRONICS         VALUE 'E'.
008100     05  PRDC-NAME                     PIC X(30).
008200     05  PRDC-EXP-DATE                 PIC 9(08).
008300     05  PRDC-EXP-DATE-R REDEFINES PRDC-EXP-DATE.
008400         10  PRDC-EXP-DATE-CCYY            PIC 9(04).
008500         10  PRDC-EXP-DATE-MM              PIC 9(02).
008600         10  PRDC-EXP-DATE-DD              PIC 9(02).
008700     05  PRDC-WEIGHT                   PIC 9(5)V999.
008800     05  PRDC-WEIGHT-R REDEFINES PRDC-WEIGHT.
008900         10  PRDC-WEIGHT-KG                PIC 9(05).
009000         10  PRDC-WEIGHT-GRAMS             PIC 9(03).
009100     05  PRDC-WARRANTY-MONTHS          PIC 9(03).
009200     05  FILLER                        PIC X(01).
009300*
009400*    PRDC-RESULT-REC IS BUILT BY THIS SUBROUTINE AND HANDED BACK.
009500*
009600 01  PRDC-RESULT-REC.
009700     05  PRDC-VALID-SW                 PIC X(01).
009800         88  PRDC-RESULT-VALID             VALUE 'Y'.
009900         88  PRDC-RESULT-INVALID           VALUE 'N'.
010000     05  PRDC-REJECT-REASON            PIC X(40).
010100     05  PRDC-SHIP-COST                PIC 9(5)V99.
010200     05  PRDC-EXPIRED-FLAG             PIC X(01).
010300     05  PRDC-TYPE-DESC                PIC X(11).
010400     05  PRDC-DETAILS                  PIC X(60).
010500     05  FILLER                        PIC X(03).
010600*
010700*    PRDC-RUN-DATE IS THE BATCH RUN DATE, PASSED BY THE CALLER SO
010800*    THIS SUBROUTINE NEVER HAS TO CALL CURRENT-DATE ITSELF - ONE
010900*    CLOCK READ PER RUN, TAKEN BY PRODSHIP AT OPEN TIME.
011000*
011100 01  PRDC-RUN-DATE.
011200     05  PRDC-RUN-DATE-CCYYMMDD        PIC 9(08).
011300     05  PRDC-RUN-DATE-R REDEFINES PRDC-RUN-DATE-CCYYMMDD.
011400         10  PRDC-RUN-DATE-CCYY            PIC 9(04).
011500         10  PRDC-RUN-DATE-MM              PIC 9(02).
011600         10  PRDC-RUN-DATE-DD              PIC 9(02).
011700*****************************************************************
011800 PROCEDURE DIVISION USING PRDC-PRODUCT-REC, PRDC-RESULT-REC,
011900                          PRDC-RUN-DATE.
012000
012100 000-MAIN.
012200     MOVE 'PRODCALC STARTED' TO WS-PROGRAM-STATUS.
012300     MOVE 'Y' TO PRDC-VALID-SW.
012400     MOVE SPACES TO PRDC-REJECT-REASON.
012500     MOVE ZERO TO PRDC-SHIP-COST.
012600     MOVE SPACE TO PRDC-EXPIRED-FLAG.
012700     MOVE SPACES TO PRDC-DETAILS.
012800     IF PRDC-TYPE-FOOD
012900        PERFORM 200-FOOD-PROCESS THRU 200-FOOD-PROCESS-EXIT
013000     ELSE
013100        IF PRDC-TYPE-ELECTRONICS
013200           PERFORM 300-ELEC-PROCESS THRU 300-ELEC-PROCESS-EXIT
013300        ELSE
013400           MOVE 'N' TO PRDC-VALID-SW
013500           MOVE '** ERROR **  UNKNOWN PRODUCT TYPE CODE '
013600               TO PRDC-REJECT-REASON.
013800     MOVE 'PRODCALC ENDED' TO WS-PROGRAM-STATUS.
013900     GOBACK.
014000*
014100*****************************************************************
014200*    200-FOOD-PROCESS - FOODPRODUCT PROCESSING (PROD-TYPE = 'F')
014300*****************************************************************
014400 200-FOOD-PROCESS.
014500
014600     MOVE 'Food:      ' TO PRDC-TYPE-DESC.
014700     IF PRDC-WEIGHT-KG NOT NUMERIC OR PRDC-WEIGHT-GRAMS NOT NUMERIC
014800        MOVE 'N' TO PRDC-VALID-SW
014900        MOVE '** ERROR **  WEIGHT NOT NUMERIC '
015000            TO PRDC-REJECT-REASON
015100        GO TO 200-FOOD-PROCESS-EXIT.
015200     IF PRDC-EXP-DATE IS EQUAL TO ZERO
015300        MOVE 'N' TO PRDC-VALID-SW
015400        MOVE '** ERROR **  EXPIRATION DATE MISSING '
015500            TO PRDC-REJECT-REASON
015600        GO TO 200-FOOD-PROCESS-EXIT.
015700     PERFORM 210-CALC-FOOD-SHIP THRU 210-CALC-FOOD-SHIP-EXIT.
015800     PERFORM 220-CALC-FOOD-EXPIRED THRU 220-CALC-FOOD-EXPIRED-EXIT.
015900     PERFORM 230-BUILD-FOOD-DETAILS THRU
016000                          230-BUILD-FOOD-DETAILS-EXIT.
016100
016200 200-FOOD-PROCESS-EXIT.
016300     EXIT.
016400*
016500 210-CALC-FOOD-SHIP.
016600*    SHIPPING COST = WEIGHT (KG) TIMES 50.00 PER KG.
016700     COMPUTE PRDC-SHIP-COST ROUNDED =
016800                 PRDC-WEIGHT * 50.
016900
017000 210-CALC-FOOD-SHIP-EXIT.
017100     EXIT.
017200*
017300 220-CALC-FOOD-EXPIRED.
017400*    EXPIRED WHEN THE EXPIRATION DATE IS NOT AFTER THE RUN DATE,
017500*    I.E. EXPIRATION DATE <= RUN DATE.
017600     IF PRDC-EXP-DATE IS GREATER THAN PRDC-RUN-DATE-CCYYMMDD
017700        MOVE 'N' TO PRDC-EXPIRED-FLAG
017800     ELSE
017900        MOVE 'Y' TO PRDC-EXPIRED-FLAG.
018000
018100 220-CALC-FOOD-EXPIRED-EXIT.
018200     EXIT.
018300*
018400 230-BUILD-FOOD-DETAILS.
018500     PERFORM 900-RTRIM-NAME THRU 900-RTRIM-NAME-EXIT.
018600     MOVE SPACES TO PRDC-DETAILS.
018700     STRING 'Food: '                       DELIMITED BY SIZE
018800            PRDC-NAME(1:WS-NAME-LEN)        DELIMITED BY SIZE
018900            ', Expires: '                   DELIMITED BY SIZE
019000            PRDC-EXP-DATE-CCYY              DELIMITED BY SIZE
019100            '-'                             DELIMITED BY SIZE
019200            PRDC-EXP-DATE-MM                DELIMITED BY SIZE
019300            '-'                             DELIMITED BY SIZE
019400            PRDC-EXP-DATE-DD                DELIMITED BY SIZE
019500       INTO PRDC-DETAILS.
019600
019700 230-BUILD-FOOD-DETAILS-EXIT.
019800     EXIT.
019900*
020000*****************************************************************
020100*    300-ELEC-PROCESS - ELECTRONICSPRODUCT PROCESSING (PROD-TYPE
020200*                       = 'E')
020300*****************************************************************
020400 300-ELEC-PROCESS.
020500
020600     MOVE 'Electronics' TO PRDC-TYPE-DESC.
020700     IF PRDC-WARRANTY-MONTHS NOT NUMERIC
020800        MOVE 'N' TO PRDC-VALID-SW
020900        MOVE '** ERROR **  WARRANTY MONTHS NOT NUMERIC'
021000            TO PRDC-REJECT-REASON
021100        GO TO 300-ELEC-PROCESS-EXIT.
021200     IF PRDC-WEIGHT-KG NOT NUMERIC OR PRDC-WEIGHT-GRAMS NOT NUMERIC
021300        MOVE 'N' TO PRDC-VALID-SW
021400        MOVE '** ERROR **  WEIGHT NOT NUMERIC '
021500            TO PRDC-REJECT-REASON
021600        GO TO 300-ELEC-PROCESS-EXIT.
021700     PERFORM 310-CALC-ELEC-SHIP THRU 310-CALC-ELEC-SHIP-EXIT.
021800     MOVE SPACE TO PRDC-EXPIRED-FLAG.
021900     PERFORM 320-BUILD-ELEC-DETAILS THRU
022000                          320-BUILD-ELEC-DETAILS-EXIT.
022100
022200 300-ELEC-PROCESS-EXIT.
022300     EXIT.
022400*
022500 310-CALC-ELEC-SHIP.
022600*    BASE SHIPPING COST IS 79.00.  A WEIGHT SURCHARGE OF 49.00
022700*    APPLIES WHEN THE PACKAGE WEIGHS MORE THAN 5.000 KG - STRICT
022800*    GREATER-THAN, NOT GREATER-OR-EQUAL (SEE CR-1244 ABOVE).
023000     IF PRDC-WEIGHT IS GREATER THAN 5.000
023100        COMPUTE PRDC-SHIP-COST ROUNDED = 79.00 + 49.00
023200     ELSE
023300        COMPUTE PRDC-SHIP-COST ROUNDED = 79.00.
023400
023500 310-CALC-ELEC-SHIP-EXIT.
023600     EXIT.
023700*
023800 320-BUILD-ELEC-DETAILS.
023900     PERFORM 900-RTRIM-NAME THRU 900-RTRIM-NAME-EXIT.
024000     PERFORM 910-LTRIM-WARRANTY THRU 910-LTRIM-WARRANTY-EXIT.
024050     PERFORM 925-LIMIT-NAME-LEN THRU 925-LIMIT-NAME-LEN-EXIT.
024100     MOVE SPACES TO PRDC-DETAILS.
024200     STRING 'Electronics: '                 DELIMITED BY SIZE
024300            PRDC-NAME(1:WS-NAME-LEN)         DELIMITED BY SIZE
024400            ', Warranty: '                   DELIMITED BY SIZE
024500            WS-WARR-EDIT(WS-WARR-START:WS-WARR-LEN)
024600                                             DELIMITED BY SIZE
024700            ' months'                        DELIMITED BY SIZE
024800       INTO PRDC-DETAILS.
024900
025000 320-BUILD-ELEC-DETAILS-EXIT.
025100     EXIT.
025200*
025300*****************************************************************
025400*    900-RTRIM-NAME - FIND THE LENGTH OF PRDC-NAME WITH TRAILING
025500*    SPACES REMOVED.  NO INTRINSIC TRIM FUNCTION IN THIS COMPILER
025600*    - BACK UP ONE BYTE AT A TIME FROM THE END OF THE FIELD.
025700*****************************************************************
025800 900-RTRIM-NAME.
025900     MOVE 30 TO WS-NAME-LEN.
026000     PERFORM 905-BACKUP-ONE-BYTE THRU 905-BACKUP-ONE-BYTE-EXIT
026100         UNTIL WS-NAME-LEN = 0
026200            OR PRDC-NAME(WS-NAME-LEN:1) NOT = SPACE.
026300
026400 900-RTRIM-NAME-EXIT.
026500     EXIT.
026600*
026700 905-BACKUP-ONE-BYTE.
026800     SUBTRACT 1 FROM WS-NAME-LEN.
026900
027000 905-BACKUP-ONE-BYTE-EXIT.
027100     EXIT.
027200*
027300*****************************************************************
027400*    910-LTRIM-WARRANTY - EDIT WARRANTY MONTHS INTO WS-WARR-EDIT
027500*    (LEADING SPACES, NO LEADING ZEROS) AND FIND WHERE THE FIRST
027600*    DIGIT STARTS SO THE DETAIL LINE DOES NOT CARRY LEADING
027700*    SPACES - SAME BACK-UP TECHNIQUE AS 900-RTRIM-NAME, RUNNING
027800*    FORWARD INSTEAD OF BACKWARD.
027900*****************************************************************
028000 910-LTRIM-WARRANTY.
028100     MOVE PRDC-WARRANTY-MONTHS TO WS-WARR-EDIT.
028200     MOVE 1 TO WS-WARR-START.
028300     PERFORM 915-ADVANCE-ONE-BYTE THRU 915-ADVANCE-ONE-BYTE-EXIT
028400         UNTIL WS-WARR-START > 3
028500            OR WS-WARR-EDIT(WS-WARR-START:1) NOT = SPACE.
028600     COMPUTE WS-WARR-LEN = 4 - WS-WARR-START.
028700
028800 910-LTRIM-WARRANTY-EXIT.
028900     EXIT.
029000*
029100 915-ADVANCE-ONE-BYTE.
029200     ADD 1 TO WS-WARR-START.
029300
029400 915-ADVANCE-ONE-BYTE-EXIT.
029500     EXIT.
029600*
029620*****************************************************************
029640*    925-LIMIT-NAME-LEN - CR-1455.  PRDC-DETAILS IS ONLY 60 BYTES.
029660*    'ELECTRONICS: ' (13) + ', WARRANTY: ' (12) + ' MONTHS' (7) =
029680*    32 FIXED BYTES, LEAVING 28 BYTES FOR THE TRIMMED NAME PLUS
029700*    THE WARRANTY DIGITS TOGETHER.  CAP THE NAME PORTION SO THE
029720*    STRING BELOW NEVER OVERFLOWS, EVEN FOR A FULL PIC X(30) NAME.
029740*****************************************************************
029760 925-LIMIT-NAME-LEN.
029780     COMPUTE WS-NAME-MAX = 28 - WS-WARR-LEN.
029800     IF WS-NAME-LEN IS GREATER THAN WS-NAME-MAX
029820        MOVE WS-NAME-MAX TO WS-NAME-LEN.
029840
029860 925-LIMIT-NAME-LEN-EXIT.
029880     EXIT.
029900*
029920*  END OF PROGRAM PRODCALC

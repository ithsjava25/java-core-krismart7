000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PRODSHIP.
000300 AUTHOR.        D W STOUT.
000400 INSTALLATION.  CATALOG SYSTEMS - DATA CENTER.
000500 DATE-WRITTEN.  07/11/88.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY CATALOG / SHIPPING-COST RECALCULATION BATCH.
001300*          PRODSHIP READS THE CATALOG EXTRACT (ONE RECORD PER
001400*          PRODUCT - FOOD OR ELECTRONICS), VALIDATES AND
001500*          NORMALIZES EACH RECORD, CALLS PRODCALC TO COMPUTE THE
001600*          PRODUCT-TYPE-SPECIFIC SHIPPING COST AND (FOR FOOD)
001700*          THE EXPIRED FLAG, DEDUPS THE WAREHOUSE NAME LIST, AND
001800*          WRITES ONE DETAIL RECORD PER ACCEPTED PRODUCT.  AT
001900*          END OF RUN IT PRINTS A CONTROL-BREAK SUMMARY REPORT
002000*          BY PRODUCT TYPE PLUS A GRAND TOTAL AND A REJECTED-
002100*          RECORD COUNT.  BAD RECORDS ARE SKIPPED, NOT ABENDED -
002200*          THIS IS A NIGHTLY JOB AND MUST RUN TO COMPLETION.
002300*
002400*          INPUT FILE            - PRODUCT-IN  (CATALOG EXTRACT)
002500*          OUTPUT FILE PRODUCED  - PRODUCT-OUT  (DETAIL RECORDS)
002600*          OUTPUT FILE PRODUCED  - REPORT-OUT   (SUMMARY REPORT)
002700*          SUBROUTINE CALLED     - PRODCALC     (SEE ITS OWN PDS
002800*                                  MEMBER FOR THE SHIP-COST AND
002900*                                  EXPIRED-FLAG RULES)
003000*
003100*          NO SORT STEP IS USED.  THE CATALOG EXTRACT CAN ARRIVE
003200*          IN ANY ORDER - THE CONTROL-BREAK TOTALS ARE KEYED ON
003300*          PRODUCT TYPE ('F'/'E'), NOT ON THE INPUT SEQUENCE, SO
003400*          A PRE-SORT WOULD ONLY COST CPU FOR NO BENEFIT.
003500*
003600******************************************************************
003700*    CHANGE LOG                                                 *
003800*    DATE      INIT  TICKET   DESCRIPTION                       *
003900*    --------  ----  -------  --------------------------------  PS0010
004000*    07/11/88  DWS   CR-1140  ORIGINAL PROGRAM.  SEQUENTIAL      PS0020
004100*                             READ-VALIDATE-WRITE LOOP, NO SORT  PS0020
004200*                             NEEDED - CATALOG ORDER DOES NOT    PS0020
004300*                             AFFECT THE CONTROL-BREAK TOTALS.   PS0020
004400*    03/02/90  RPK   CR-1207  ADDED THE WAREHOUSE NAME DEDUP     PS0030
004500*                             TABLE (2180-REGISTER-WAREHOUSE).   PS0030
004600*    04/19/91  RPK   CR-1244  SEE PRODCALC - ELECTRONICS WEIGHT  PS0040
004700*                             SURCHARGE RULE FIXED THERE, NO     PS0040
004800*                             CHANGE NEEDED IN THIS PROGRAM.     PS0040
004900*    11/14/91  DWS   CR-1288  ADDED THE PER-TYPE CONTROL BREAK   PS0050
005000*                             AND GRAND TOTAL ON REPORT-OUT -    PS0050
005100*                             REPLACES THE OLD READ-COUNT-ONLY   PS0050
005200*                             END-OF-JOB DISPLAY.                PS0050
005300*    09/08/98  LMH   Y2K-004  WS-RUN-DATE-CCYY CONFIRMED A FULL  PS0060
005400*                             4-DIGIT YEAR FROM ACCEPT ... FROM  PS0060
005500*                             DATE YYYYMMDD - NO WINDOWING ADDED.PS0060
005600*    02/02/99  LMH   Y2K-004  REPORT HEADING DATE RE-VERIFIED -  PS0070
005700*                             PRINTS CCYY-MM-DD, NOT MM/DD/YY.   PS0070
005800*    11/30/01  TGM   CR-1401  CATEGORY NORMALIZATION REWORKED TO  PS0080
005900*                             USE INSPECT CONVERTING INSTEAD OF  PS0080
006000*                             A CALLED UPPER/LOWER-CASE ROUTINE. PS0080
006100*    11/30/01  TGM   CR-1401  SEE PRODCALC - DETAIL LINE BUILD   PS0090
006200*                             REWORKED THE SAME DAY, SAME CR.    PS0090
006300*    02/14/03  TGM   CR-1455  DROPPED WS-PAGE-COUNT/LINES-PER-   PS0100
006400*                             PAGE/LINES-USED/LINE-SPACING - DEAD PS0100
006500*                             FIELDS LEFT FROM THE OLD MULTI-    PS0100
006600*                             PAGE HEADING LOGIC; SPEC CALLS FOR PS0100
006700*                             ONE LOGICAL PAGE ONLY.  ALSO MOVED  PS0100
006800*                             WS-WH-FOUND-SW TO A 77-LEVEL ITEM. PS0100
006900*    03/10/03  TGM   CR-1460  CHANGE-LOG ENTRIES FOR CR-1244 AND PS0110
007000*                             CR-1288 WERE OUT OF DATE ORDER -   PS0110
007100*                             RE-SEQUENCED, NO LOGIC CHANGED.    PS0110
007200******************************************************************
007300 ENVIRONMENT DIVISION.
007400
007500 CONFIGURATION SECTION.
007600*
007700*    RUNS ON THE DATA CENTER'S STANDARD 390 LPAR.  C01 DRIVES THE
007800*    REPORT-OUT CARRIAGE-CONTROL CHANNEL SKIP FOR THE PAGE
007900*    HEADING - SEE 9550-HEADINGS BELOW.
008000*
008100 SOURCE-COMPUTER.   IBM-390.
008200 OBJECT-COMPUTER.   IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800*
008900*    THREE FILES - ONE SEQUENTIAL INPUT, TWO SEQUENTIAL OUTPUT.
009000*    LOGICAL NAMES ARE ASSIGNED AT JCL STEP TIME BY THE SCHEDULER;
009100*    NO PHYSICAL DSN EVER APPEARS IN THIS SOURCE.
009200*
009300     SELECT PRDI-FILE ASSIGN TO UT-S-PRODIN.
009400     SELECT PRDO-FILE ASSIGN TO UT-S-PRODOUT.
009500     SELECT RPT-FILE  ASSIGN TO UT-S-PRODRPT.
009600
009700 DATA DIVISION.
009800
009900 FILE SECTION.
010000
010100*    PRDI-FILE - PRODUCT-IN.  ONE 136-BYTE RECORD PER CATALOG
010200*    PRODUCT - SEE PRDI-INPUT-REC IN WORKING-STORAGE (COPY
010300*    PRODWREC) FOR THE FIELD-LEVEL LAYOUT.  READ INTO, NOT
010400*    DIRECTLY AGAINST, SO THE RECORD IS AVAILABLE EVEN AFTER AN
010500*    AT-END CONDITION STOPS FURTHER READS.
010600 FD  PRDI-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 136 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS PRDI-FILE-REC.
011200
011300 01  PRDI-FILE-REC                    PIC X(136).
011400
011500*    PRDO-FILE - PRODUCT-OUT.  ONE 186-BYTE DETAIL RECORD PER
011600*    ACCEPTED PRODUCT - SEE PRDO-OUTPUT-REC (COPY PRODWREC).
011700 FD  PRDO-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 186 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PRDO-FILE-REC.
012300
012400 01  PRDO-FILE-REC                    PIC X(186).
012500
012600*    RPT-FILE - REPORT-OUT.  133-BYTE PRINT LINE - 132 USABLE
012700*    COLUMNS PLUS THE CARRIAGE-CONTROL BYTE, DATA CENTER STANDARD
012800*    FOR ANY REPORT ROUTED TO THE LINE PRINTER OR A PRINT-CLASS
012900*    SYSOUT.
013000 FD  RPT-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 133 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS RPT-FILE-REC.
013600
013700 01  RPT-FILE-REC                     PIC X(133).
013800
013900 WORKING-STORAGE SECTION.
014000
014100*****************************************************************
014200*    PROGRAM-INDICATOR-SWITCHES - ONE-CHARACTER SWITCHES WITH     *
014300*    88-LEVEL CONDITION NAMES, SHOP STANDARD FOR LOOP CONTROL     *
014400*    AND RECORD-LEVEL VALID/INVALID FLAGGING.                    *
014500*****************************************************************
014600 01  PROGRAM-INDICATOR-SWITCHES.
014700*        SET TO 'YES' BY 800-READ-INPUT-FILE ON THE AT-END
014800*        CONDITION; DRIVES THE MAINLINE PERFORM ... UNTIL.
014900     05  WS-EOF-INPUT-SW               PIC X(3)     VALUE 'NO '.
015000         88  EOF-INPUT                               VALUE 'YES'.
015100*        SET 'NO ' AT THE TOP OF EACH RECORD'S VALIDATION; ANY
015200*        REJECT STEP (2100/2140/2160) DROPS IT TO 'NO ' FOR GOOD.
015300     05  WS-VALID-SW                   PIC X(3)     VALUE 'YES'.
015400         88  RECORD-VALID                            VALUE 'YES'.
015500         88  RECORD-INVALID                          VALUE 'NO '.
015600     05  FILLER                        PIC X(03).
015700*
015800*        WAREHOUSE-TABLE SEARCH FOUND/NOT-FOUND FLAG - CR-1455
015900*        PULLED THIS OUT OF A GROUP SO THE PROGRAM CARRIES AT
016000*        LEAST ONE GENUINE 77-LEVEL ITEM.
016100 77  WS-WH-FOUND-SW                    PIC X(3)     VALUE SPACES.
016200     88  WH-FOUND                                    VALUE 'YES'.
016300     88  WH-NOT-FOUND                                VALUE 'NO '.
016400
016500*****************************************************************
016600*    WS-ACCUMULATORS - END-OF-JOB RECORD COUNTS, DISPLAYED BY     *
016700*    550-DISPLAY-PROG-DIAG.  ALL COMP FOR CHEAP ADD/COMPARE.      *
016800*****************************************************************
016900 01  WS-ACCUMULATORS.
017000*  FOR PROGRAM RECORD TRACKING
017100*        COUNT OF RECORDS READ FROM PRODUCT-IN, INCREMENTED BY
017200*        800-READ-INPUT-FILE ON EVERY SUCCESSFUL READ.
017300     05  WS-READ-CTR                   PIC 9(7) COMP VALUE ZERO.
017400*        COUNT OF RECORDS ACTUALLY WRITTEN TO PRODUCT-OUT;
017500*        INCREMENTED BY 9500-WRITE-OUTPUT-REC.
017600     05  WS-WRTN-CTR                   PIC 9(7) COMP VALUE ZERO.
017700*        COUNT OF RECORDS THAT FAILED VALIDATION AT ANY STEP;
017800*        INCREMENTED IN 2000-PROCESS-ONE-RECORD, PRINTED ON
017900*        RL-REJECTED-LINE.
018000     05  WS-REJECT-CTR                 PIC 9(7) COMP VALUE ZERO.
018100     05  FILLER                        PIC X(04).
018200
018300*****************************************************************
018400*    WS-CONTROL-TOTALS - PER-PRODUCT-TYPE CONTROL-BREAK BUCKETS   *
018500*    ACCUMULATED BY 4000-ACCUM-TYPE-TOTALS AND PRINTED BY         *
018600*    5000-PRINT-GRAND-TOTALS.  FIXED ORDER, 'F' THEN 'E', SINCE   *
018700*    THERE ARE ONLY TWO PRODUCT TYPES AND NO SORT IS RUN.         *
018800*****************************************************************
018900 01  WS-CONTROL-TOTALS.
019000*  ONE BUCKET PER PROD-TYPE, FIXED ORDER 'F' THEN 'E'
019100     05  CTL-FOOD-TOTALS.
019200*            CARRIED FOR READABILITY ON A DUMP - NOT MOVED TO ANY
019300*            OUTPUT FIELD, THE REPORT LINE SPELLS OUT 'FOOD'.
019400         10  CTL-FOOD-TYPE              PIC X(01)     VALUE 'F'.
019500         10  CTL-FOOD-COUNT             PIC 9(7) COMP VALUE ZERO.
019600         10  CTL-FOOD-SHIP-TOTAL        PIC 9(9)V99   VALUE ZERO.
019700         10  FILLER                     PIC X(05).
019800     05  CTL-ELEC-TOTALS.
019900         10  CTL-ELEC-TYPE              PIC X(01)     VALUE 'E'.
020000         10  CTL-ELEC-COUNT             PIC 9(7) COMP VALUE ZERO.
020100         10  CTL-ELEC-SHIP-TOTAL        PIC 9(9)V99   VALUE ZERO.
020200         10  FILLER                     PIC X(05).
020300*        SUM OF CTL-FOOD-COUNT AND CTL-ELEC-COUNT, COMPUTED BY
020400*        5000-PRINT-GRAND-TOTALS JUST BEFORE THE REPORT IS BUILT.
020500     05  CTL-GRAND-COUNT                PIC 9(8) COMP VALUE ZERO.
020600*        SUM OF CTL-FOOD-SHIP-TOTAL AND CTL-ELEC-SHIP-TOTAL.
020700     05  CTL-GRAND-SHIP-TOTAL           PIC 9(10)V99  VALUE ZERO.
020800*        DOLLARS/CENTS SPLIT SO 550-DISPLAY-PROG-DIAG CAN SHOW A
020900*        WHOLE-DOLLAR FIGURE ON SYSOUT WITHOUT AN EXTRA COMPUTE.
021000     05  CTL-GRAND-SHIP-TOTAL-R REDEFINES CTL-GRAND-SHIP-TOTAL.
021100         10  CTL-GRAND-SHIP-DOLLARS         PIC 9(10).
021200         10  CTL-GRAND-SHIP-CENTS           PIC 9(02).
021300     05  FILLER                         PIC X(05).
021400
021500*****************************************************************
021600*    WS-RUN-DATE - TODAY'S DATE, READ ONCE AT 1000-INITIALIZE AND *
021700*    PASSED TO PRODCALC FOR THE FOOD EXPIRED-FLAG COMPARE.  ALSO  *
021800*    FORMATTED INTO RPT-RUN-DATE FOR THE REPORT HEADING.          *
021900*****************************************************************
022000 01  WS-RUN-DATE.
022100*        LOADED BY ACCEPT ... FROM DATE YYYYMMDD IN 1000-
022200*        INITIALIZE.  Y2K-004 CONFIRMED THIS IS A FULL 4-DIGIT
022300*        CENTURY-YEAR ON THIS COMPILER, NOT A 2-DIGIT WINDOW.
022400     05  WS-RUN-DATE-CCYYMMDD           PIC 9(08).
022500*        BROKEN-DOWN VIEW USED BY 9700-FORMAT-RUN-DATE AND PASSED
022600*        THROUGH TO PRODCALC AS PRDC-RUN-DATE-CCYYMMDD.
022700     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.
022800         10  WS-RUN-DATE-CCYY               PIC 9(04).
022900         10  WS-RUN-DATE-MM                 PIC 9(02).
023000         10  WS-RUN-DATE-DD                 PIC 9(02).
023100     05  FILLER                         PIC X(02).
023200
023300*****************************************************************
023400*    WS-CATEGORY-WORK - SCRATCH FIELDS FOR 9600-TRIM-CATEGORY AND *
023500*    9610-BUILD-NORM-CATEGORY.  NO INTRINSIC TRIM OR CASE-FOLD    *
023600*    FUNCTION ON THIS COMPILER - EVERYTHING HERE IS BUILT BY HAND.*
023700*****************************************************************
024000 01  WS-CATEGORY-WORK.
024100*        SUBSCRIPT OF THE FIRST NON-SPACE BYTE OF PRDI-CATEGORY,
024200*        FOUND BY 9605-ADV-CAT-START.
024300     05  WS-CAT-START                   PIC 9(02) COMP VALUE ZERO.
024400*        SUBSCRIPT OF THE LAST NON-SPACE BYTE, FOUND BY
024500*        9607-BACK-CAT-END.
024600     05  WS-CAT-END                     PIC 9(02) COMP VALUE ZERO.
024700*        WS-CAT-END MINUS WS-CAT-START PLUS 1 - ZERO MEANS THE
024800*        CATEGORY FIELD WAS ALL SPACES AND THE RECORD IS REJECTED.
024900     05  WS-CAT-LEN                     PIC 9(02) COMP VALUE ZERO.
025000*        TRIMMED, CASE-NORMALIZED CATEGORY - MOVED TO
025100*        PRDO-PROD-CATEGORY ON ACCEPT.
025200     05  WS-CAT-NORM                    PIC X(20).
025300*        REDEFINED SO THE FIRST-LETTER-UPPERCASE RULE CAN BE
025400*        APPLIED TO JUST THE FIRST BYTE WITHOUT A SEPARATE
025500*        REFERENCE-MODIFICATION MOVE EVERY TIME.
025600     05  WS-CAT-NORM-R REDEFINES WS-CAT-NORM.
025700         10  WS-CAT-NORM-FIRST              PIC X(01).
025800         10  WS-CAT-NORM-REST               PIC X(19).
025900*        HOLDING AREA FOR THE FIRST BYTE WHILE ITS CASE IS
026000*        FLIPPED BACK TO UPPER - SEE 9610-BUILD-NORM-CATEGORY.
026100     05  WS-CAT-FIRST-CHAR              PIC X(01).
026200     05  FILLER                         PIC X(02).
026300
026400*****************************************************************
026500*    WS-CASE-TABLES - INSPECT CONVERTING FROM/TO TABLES, USED IN  *
026600*    PLACE OF FUNCTION UPPER-CASE/LOWER-CASE (NOT AVAILABLE ON    *
026700*    THIS COMPILER - SEE CR-1401 ABOVE).                         *
026800*****************************************************************
026900 01  WS-CASE-TABLES.
027000     05  WS-UPPER-ALPHA   PIC X(26) VALUE
027100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027200     05  WS-LOWER-ALPHA   PIC X(26) VALUE
027300         'abcdefghijklmnopqrstuvwxyz'.
027400     05  FILLER                         PIC X(02).
027500
027600*****************************************************************
027700*    WS-WAREHOUSE-TABLE - IN-MEMORY WAREHOUSE-NAME REGISTRY.      *
027800*    VARIABLE-LENGTH OCCURS, INDEXED, SEARCHED SEQUENTIALLY BY    *
027900*    2180-REGISTER-WAREHOUSE.  100 ENTRIES IS MORE THAN ENOUGH    *
028000*    FOR THE NUMBER OF DISTINCT WAREHOUSES IN THE CATALOG.        *
028100*****************************************************************
028200 01  WS-WAREHOUSE-TABLE.
028300     05  FILLER                         PIC X(02).
028400*        CURRENT NUMBER OF DISTINCT WAREHOUSE NAMES SEEN SO FAR
028500*        THIS RUN - ALSO THE OCCURS DEPENDING-ON COUNTER.
028600     05  WS-WH-COUNT                    PIC 9(3) COMP VALUE ZERO.
028700     05  WH-TABLE-ENTRY OCCURS 1 TO 100 TIMES
028800                        DEPENDING ON WS-WH-COUNT
028900                        INDEXED BY WH-INDEX.
029000*            FIRST-SEEN SPELLING OF EACH DISTINCT WAREHOUSE NAME.
029100         10  WH-NAME                        PIC X(20).
029200         10  FILLER                         PIC X(04).
029300
029400*    PRDI-INPUT-REC / PRDO-OUTPUT-REC - SHARED WITH PRODCALC'S
029500*    LINKAGE SECTION LAYOUT (RESTATED THERE, NOT COPIED - SEE
029600*    PRODCALC'S OWN LINKAGE SECTION COMMENT).
029700     COPY PRODWREC.
029800
029900* PROGRAM REPORT LINES.
030000
030100*****************************************************************
030200*    HL-HEADER-1 / HL-HEADER-2 - THE TWO REPORT-OUT HEADING       *
030300*    LINES, WRITTEN ONCE AT THE TOP OF THE SUMMARY BY             *
030400*    9550-HEADINGS.                                              *
030500*****************************************************************
030600 01  HL-HEADER-1.
030700     05  FILLER            PIC X(5)   VALUE SPACES.
030800     05  FILLER            PIC X(30)
030900                  VALUE 'PRODUCT SHIPPING COST SUMMARY'.
031000     05  FILLER            PIC X(10)  VALUE SPACES.
031100     05  FILLER            PIC X(10)  VALUE 'RUN DATE: '.
031200*        BUILT BY 9700-FORMAT-RUN-DATE - CCYY-MM-DD, NOT MM/DD/YY
031300*        (RE-VERIFIED Y2K-004, 02/02/99, ABOVE).
031400     05  RPT-RUN-DATE      PIC X(10).
031500     05  FILLER            PIC X(68)  VALUE SPACES.
031600
031700 01  HL-HEADER-2.
031800     05  FILLER            PIC X(5)   VALUE SPACES.
031900     05  FILLER            PIC X(12)  VALUE 'TYPE'.
032000     05  FILLER            PIC X(9)   VALUE 'COUNT'.
032100     05  FILLER            PIC X(15)  VALUE 'TOTAL SHIP COST'.
032200     05  FILLER            PIC X(92)  VALUE SPACES.
032300
032400*****************************************************************
032500*    TL-TYPE-TOTAL - ONE PER-TYPE SUBTOTAL LINE.  WRITTEN TWICE,  *
032600*    ONCE FOR 'FOOD' AND ONCE FOR 'ELECTRONICS', BY               *
032700*    9560-WRITE-TYPE-LINE.                                       *
032800*****************************************************************
032900 01  TL-TYPE-TOTAL.
033000     05  FILLER            PIC X(5)   VALUE SPACES.
033100     05  TL-TYPE-DESC      PIC X(12).
033200     05  TL-COUNT          PIC Z(8)9.
033300     05  FILLER            PIC X(3)   VALUE SPACES.
033400     05  TL-SHIP-TOTAL     PIC Z(8)9.99.
033500     05  FILLER            PIC X(92)  VALUE SPACES.
033600
033700*****************************************************************
033800*    GTL-GRAND-TOTAL - ONE LINE, BOTH TYPES COMBINED - WRITTEN BY *
033900*    9570-WRITE-GRAND-TOTAL.                                     *
034000*****************************************************************
034100 01  GTL-GRAND-TOTAL.
034200     05  FILLER            PIC X(5)   VALUE SPACES.
034300     05  FILLER            PIC X(12)  VALUE 'GRAND TOTAL '.
034400     05  GTL-COUNT         PIC Z(8)9.
034500     05  FILLER            PIC X(3)   VALUE SPACES.
034600     05  GTL-SHIP-TOTAL    PIC Z(8)9.99.
034700     05  FILLER            PIC X(92)  VALUE SPACES.
034800
034900*****************************************************************
035000*    RL-REJECTED-LINE - REJECTED-RECORD COUNT, WRITTEN LAST BY    *
035100*    5000-PRINT-GRAND-TOTALS.                                    *
035200*****************************************************************
035300 01  RL-REJECTED-LINE.
035400     05  FILLER            PIC X(5)   VALUE SPACES.
035500     05  FILLER            PIC X(18)  VALUE 'RECORDS REJECTED: '.
035600     05  RL-REJECT-COUNT   PIC Z(6)9.
035700     05  FILLER            PIC X(103) VALUE SPACES.
035800
035900*        HOLDS THE ONE-LINE MESSAGE TEXT PASSED TO
036000*        700-ERROR-DISPLAY BY EACH VALIDATION STEP.
036100 01  ERROR-MESSAGE-EL     PIC X(80).
036200
036300*        IDENTIFIES THE REJECTED RECORD ON SYSOUT - ID AND TYPE
036400*        ONLY, SINCE THE FULL REASON IS ALREADY ON
036500*        ERROR-MESSAGE-EL.
036600 01  PRODUCT-ERROR-REC.
036700     05  ERR-PROD-ID       PIC X(36).
036800     05  FILLER            PIC X(04)  VALUE SPACES.
036900     05  ERR-PROD-TYPE     PIC X(01).
037000     05  FILLER            PIC X(39)  VALUE SPACES.
037100
037200*        END-OF-JOB DIAGNOSTIC LINE FORMAT, USED BY
037300*        550-DISPLAY-PROG-DIAG FOR EACH COUNT IT DISPLAYS.
037400 01  DISPLAY-LINE.
037500     05  DISP-MESSAGE      PIC X(45).
037600     05  DISP-VALUE        PIC Z(9)9.
037700     05  FILLER            PIC X(02).
037800
037900*****************************************************************
038000 LINKAGE SECTION.
038100*    (NONE - PRODSHIP IS THE MAINLINE; PRDC-xxx ITEMS PASSED TO
038200*     PRODCALC ARE DECLARED IN WORKING-STORAGE VIA COPY PRODWREC
038300*     AND THE INLINE PRDC-/PRDC-RESULT-/PRDC-RUN-DATE GROUPS IN
038400*     2160-CALL-PRODCALC BELOW.)
038500*****************************************************************
038600 PROCEDURE DIVISION.
038700
038800*****************************************************************
038900*    000-MAINLINE - OPEN, PRIME THE READ, PROCESS EVERY RECORD,   *
039000*    PRINT THE SUMMARY, DISPLAY DIAGNOSTICS, CLOSE, GOBACK.       *
039100*    STANDARD SHOP SHAPE FOR A READ-VALIDATE-WRITE BATCH DRIVER.  *
039200*****************************************************************
039300 000-MAINLINE SECTION.
039400
039500     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
039600*        PRIMING READ - THE UNTIL TEST BELOW NEEDS A RECORD
039700*        ALREADY IN HAND (OR EOF ALREADY KNOWN) BEFORE IT RUNS.
039800     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
040000     PERFORM 2000-PROCESS-ONE-RECORD THRU
040100                          2000-PROCESS-ONE-RECORD-EXIT
040200         UNTIL EOF-INPUT.
040300     PERFORM 5000-PRINT-GRAND-TOTALS THRU
040400                          5000-PRINT-GRAND-TOTALS-EXIT.
040500     PERFORM 550-DISPLAY-PROG-DIAG THRU 550-DISPLAY-PROG-DIAG-EXIT.
040600     CLOSE PRDI-FILE
040700           PRDO-FILE
040800           RPT-FILE.
040900     MOVE ZERO TO RETURN-CODE.
041000     GOBACK.
041100*
041200*****************************************************************
041300*    1000-INITIALIZE - OPEN FILES, READ THE RUN DATE, ZERO ALL
041400*    COUNTERS AND TOTALS.
041500*****************************************************************
041600 1000-INITIALIZE.
041700
041800     OPEN INPUT  PRDI-FILE
041900          OUTPUT PRDO-FILE
042000          OUTPUT RPT-FILE.
042100*        ONE CLOCK READ PER RUN - PASSED TO PRODCALC ON EVERY
042200*        CALL SO THE SUBROUTINE NEVER HAS TO READ THE CLOCK
042300*        ITSELF (SEE PRODCALC'S OWN LINKAGE COMMENT).
042400     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
042500     MOVE 'NO ' TO WS-EOF-INPUT-SW.
042600     MOVE ZERO TO WS-WH-COUNT.
042700     MOVE ZERO TO WS-READ-CTR, WS-WRTN-CTR, WS-REJECT-CTR.
042800     MOVE ZERO TO CTL-FOOD-COUNT, CTL-FOOD-SHIP-TOTAL.
042900     MOVE ZERO TO CTL-ELEC-COUNT, CTL-ELEC-SHIP-TOTAL.
043000     MOVE ZERO TO CTL-GRAND-COUNT, CTL-GRAND-SHIP-TOTAL.
043100*        BUILD THE CCYY-MM-DD HEADING DATE ONCE, UP FRONT - IT
043200*        DOES NOT CHANGE DURING THE RUN.
043300     PERFORM 9700-FORMAT-RUN-DATE THRU 9700-FORMAT-RUN-DATE-EXIT.
043400
043500 1000-INITIALIZE-EXIT.
043600     EXIT.
043700*
043800*****************************************************************
043900*    2000-PROCESS-ONE-RECORD - VALIDATE, DISPATCH, WRITE, READ
044000*    NEXT.  PERFORMED ONCE PER PRODUCT-IN RECORD.
044100*****************************************************************
044200 2000-PROCESS-ONE-RECORD.
044300
044400*        EACH STEP BELOW ONLY RUNS IF THE RECORD IS STILL VALID
044500*        COMING OUT OF THE STEP BEFORE IT - A REJECT AT ANY POINT
044600*        SHORT-CIRCUITS THE REST OF THE CHAIN.
044700     PERFORM 2100-NORMALIZE-CATEGORY THRU
044800                          2100-NORMALIZE-CATEGORY-EXIT.
044900     IF RECORD-VALID
045000        PERFORM 2140-CK-BASE-DATA THRU 2140-CK-BASE-DATA-EXIT.
045100     IF RECORD-VALID
045200        PERFORM 2160-CALL-PRODCALC THRU 2160-CALL-PRODCALC-EXIT.
045300     IF RECORD-VALID
045400        PERFORM 2180-REGISTER-WAREHOUSE THRU
045500                             2180-REGISTER-WAREHOUSE-EXIT
045600        PERFORM 9500-WRITE-OUTPUT-REC THRU
045700                             9500-WRITE-OUTPUT-REC-EXIT
045800        PERFORM 4000-ACCUM-TYPE-TOTALS THRU
045900                             4000-ACCUM-TYPE-TOTALS-EXIT
046000     ELSE
046100        ADD 1 TO WS-REJECT-CTR.
046200     PERFORM 800-READ-INPUT-FILE THRU 800-READ-INPUT-FILE-EXIT.
046300
046400 2000-PROCESS-ONE-RECORD-EXIT.
046500     EXIT.
046600*
046700*****************************************************************
046800*    2100-NORMALIZE-CATEGORY - TRIM PRDI-CATEGORY; REJECT IF
046900*    EMPTY AFTER TRIM; ELSE BUILD THE NORMALIZED FORM (FIRST
047000*    LETTER UPPERCASE, REST LOWERCASE) INTO WS-CAT-NORM.
047100*****************************************************************
047200 2100-NORMALIZE-CATEGORY.
047300
047400     MOVE 'YES' TO WS-VALID-SW.
047500     PERFORM 9600-TRIM-CATEGORY THRU 9600-TRIM-CATEGORY-EXIT.
047600     IF WS-CAT-LEN IS EQUAL TO ZERO
047700        MOVE 'NO ' TO WS-VALID-SW
047800        MOVE '** ERROR **  CATEGORY IS BLANK '
047900            TO ERROR-MESSAGE-EL
048000        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
048100     ELSE
048200        PERFORM 9610-BUILD-NORM-CATEGORY THRU
048300                             9610-BUILD-NORM-CATEGORY-EXIT.
048400
048500 2100-NORMALIZE-CATEGORY-EXIT.
048600     EXIT.
048700*
048800*****************************************************************
048900*    2140-CK-BASE-DATA - PRODUCT BASE VALIDATION COMMON TO BOTH
049000*    PRODUCT TYPES: NAME NOT BLANK, PRICE NUMERIC (>= 0 IS
049100*    GUARANTEED BY THE UNSIGNED PICTURE, CHECK RETAINED ANYWAY).
049200*****************************************************************
049300 2140-CK-BASE-DATA.
049350*        BASE VALIDATION RUNS FOR BOTH FOOD AND ELECTRONICS - ANY
049360*        TYPE-SPECIFIC CHECK (WEIGHT, EXPIRATION DATE, WARRANTY
049370*        MONTHS) BELONGS IN PRODCALC INSTEAD, NOT HERE.
049400
049500     IF PRDI-NAME IS EQUAL TO SPACES
049600        MOVE 'NO ' TO WS-VALID-SW
049700        MOVE '** ERROR **  PRODUCT NAME IS BLANK '
049800            TO ERROR-MESSAGE-EL
049900        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
050000        GO TO 2140-CK-BASE-DATA-EXIT.
050100     IF PRDI-PRICE IS NOT NUMERIC
050200        MOVE 'NO ' TO WS-VALID-SW
050300        MOVE '** ERROR **  PRICE NOT NUMERIC '
050400            TO ERROR-MESSAGE-EL
050500        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT.
050600
050700 2140-CK-BASE-DATA-EXIT.
050800     EXIT.
050900*
051000*****************************************************************
051100*    2160-CALL-PRODCALC - DISPATCH TO THE PRODCALC SUBROUTINE FOR
051200*    TYPE-SPECIFIC VALIDATION, SHIP-COST, AND DETAIL-LINE BUILD.
051300*****************************************************************
051400 2160-CALL-PRODCALC.
051500
051600*        LOAD THE LINKAGE RECORD FROM THE INPUT RECORD'S FIELDS -
051700*        PRDC-PRODUCT-REC IS PASSED READ-ONLY, PRODCALC NEVER
051800*        CHANGES IT.
051900     MOVE PRDI-TYPE             TO PRDC-TYPE.
052000     MOVE PRDI-NAME             TO PRDC-NAME.
052100     MOVE PRDI-EXP-DATE         TO PRDC-EXP-DATE.
052200     MOVE PRDI-WEIGHT           TO PRDC-WEIGHT.
052300     MOVE PRDI-WARRANTY-MONTHS  TO PRDC-WARRANTY-MONTHS.
052400     MOVE WS-RUN-DATE-CCYYMMDD  TO PRDC-RUN-DATE-CCYYMMDD.
052500     CALL 'PRODCALC' USING PRDC-PRODUCT-REC,
052600                            PRDC-RESULT-REC,
052700                            PRDC-RUN-DATE.
052800     IF PRDC-RESULT-INVALID
052900        MOVE 'NO ' TO WS-VALID-SW
053000        MOVE PRDC-REJECT-REASON TO ERROR-MESSAGE-EL
053100        PERFORM 700-ERROR-DISPLAY THRU 700-ERROR-DISPLAY-EXIT
053200     ELSE
053300*           ACCEPTED - BUILD THE OUTPUT RECORD FROM THE INPUT
053400*           RECORD'S OWN FIELDS PLUS WHATEVER PRODCALC COMPUTED.
053500        MOVE PRDI-ID            TO PRDO-PROD-ID
053600        MOVE PRDI-NAME          TO PRDO-PROD-NAME
053700        MOVE WS-CAT-NORM        TO PRDO-PROD-CATEGORY
053800        MOVE PRDC-TYPE-DESC     TO PRDO-PROD-TYPE-DESC
053900        MOVE PRDC-DETAILS       TO PRDO-PROD-DETAILS
054000        MOVE PRDC-SHIP-COST     TO PRDO-SHIP-COST
054100        MOVE PRDC-EXPIRED-FLAG  TO PRDO-EXPIRED-FLAG.
054200
054300 2160-CALL-PRODCALC-EXIT.
054400     EXIT.
054500*
054600*****************************************************************
054700*    2180-REGISTER-WAREHOUSE - DEDUP THE WAREHOUSE NAME AGAINST
054800*    THE IN-MEMORY TABLE.  FIRST-SEEN WINS; OUT-WAREHOUSE-NAME IS
054900*    SET IN EVERY CASE REGARDLESS OF WHETHER THE NAME WAS ALREADY
055000*    IN THE TABLE.
055100*****************************************************************
055200 2180-REGISTER-WAREHOUSE.
055300
055400     MOVE 'NO ' TO WS-WH-FOUND-SW.
055500*        SEARCH ONLY IF THE TABLE IS NOT EMPTY - SEARCH AT END
055600*        WOULD OTHERWISE COVER THIS, BUT THE TABLE CAN BE EMPTY
055700*        ON THE VERY FIRST RECORD AND THE SHOP'S HABIT IS TO
055800*        GUARD IT EXPLICITLY.
055900     IF WS-WH-COUNT IS GREATER THAN ZERO
056000        SET WH-INDEX TO 1
056100        SEARCH WH-TABLE-ENTRY
056200            AT END
056300                MOVE 'NO ' TO WS-WH-FOUND-SW
056400            WHEN WH-NAME(WH-INDEX) IS EQUAL TO PRDI-WAREHOUSE-NAME
056500                MOVE 'YES' TO WS-WH-FOUND-SW.
056600     IF WH-NOT-FOUND
056700        IF WS-WH-COUNT IS LESS THAN 100
056800           ADD 1 TO WS-WH-COUNT
056900           MOVE PRDI-WAREHOUSE-NAME TO WH-NAME(WS-WH-COUNT)
057000        ELSE
057100*              TABLE IS FULL - THE NAME STILL GOES OUT ON
057200*              PRDO-WAREHOUSE-NAME BELOW, IT JUST IS NOT ADDED TO
057300*              THE DEDUP TABLE ITSELF.  WARN AND KEEP GOING -
057400*              THIS IS A NIGHTLY JOB AND MUST RUN TO COMPLETION.
057500           DISPLAY
057600             '** WARNING **  WAREHOUSE TABLE FULL - NAME NOT ADDED'.
057700     MOVE PRDI-WAREHOUSE-NAME TO PRDO-WAREHOUSE-NAME.
057800
057900 2180-REGISTER-WAREHOUSE-EXIT.
058000     EXIT.
058100*
058200*****************************************************************
058300*    4000-ACCUM-TYPE-TOTALS - ADD THE JUST-WRITTEN RECORD INTO
058400*    ITS PRODUCT-TYPE CONTROL-BREAK BUCKET.
058500*****************************************************************
058600 4000-ACCUM-TYPE-TOTALS.
058650*        CALLED ONLY AFTER 9500-WRITE-OUTPUT-REC, SO
058660*        PRDO-SHIP-COST ALREADY HOLDS PRODCALC'S COMPUTED FIGURE
058670*        FOR THIS RECORD.
058700
058800*        PRDI-TYPE-FOOD/ELECTRONICS ARE MUTUALLY EXCLUSIVE AND
058900*        ALREADY VALIDATED BY PRODCALC, SO A SIMPLE IF/ELSE ON
059000*        THE INPUT RECORD'S OWN 88-LEVEL IS ENOUGH HERE.
059100     IF PRDI-TYPE-FOOD
059200        ADD 1 TO CTL-FOOD-COUNT
059300        ADD PRDO-SHIP-COST TO CTL-FOOD-SHIP-TOTAL
059400     ELSE
059500        ADD 1 TO CTL-ELEC-COUNT
059600        ADD PRDO-SHIP-COST TO CTL-ELEC-SHIP-TOTAL.
059700
059800 4000-ACCUM-TYPE-TOTALS-EXIT.
059900     EXIT.
060000*
060100*****************************************************************
060200*    5000-PRINT-GRAND-TOTALS - WRITE THE REPORT-OUT SUMMARY:
060300*    HEADING, PER-TYPE SUBTOTAL LINES ('F' THEN 'E'), GRAND
060400*    TOTAL LINE, REJECTED-RECORD COUNT LINE.
060500*****************************************************************
060600 5000-PRINT-GRAND-TOTALS.
060650*        PERFORMED EXACTLY ONCE, AFTER THE READ LOOP IS DONE -
060660*        THERE IS ONLY EVER ONE REPORT-OUT SUMMARY PER RUN.
060700
060800     COMPUTE CTL-GRAND-COUNT =
060900                 CTL-FOOD-COUNT + CTL-ELEC-COUNT.
061000     COMPUTE CTL-GRAND-SHIP-TOTAL ROUNDED =
061100                 CTL-FOOD-SHIP-TOTAL + CTL-ELEC-SHIP-TOTAL.
061200     PERFORM 9550-HEADINGS THRU 9550-HEADINGS-EXIT.
061300*        FOOD SUBTOTAL LINE FIRST, ELECTRONICS SECOND - SAME
061400*        FIXED ORDER AS WS-CONTROL-TOTALS ABOVE.
061500     MOVE 'FOOD'        TO TL-TYPE-DESC.
061600     MOVE CTL-FOOD-COUNT        TO TL-COUNT.
061700     MOVE CTL-FOOD-SHIP-TOTAL   TO TL-SHIP-TOTAL.
061800     PERFORM 9560-WRITE-TYPE-LINE THRU 9560-WRITE-TYPE-LINE-EXIT.
061900     MOVE 'ELECTRONICS' TO TL-TYPE-DESC.
062000     MOVE CTL-ELEC-COUNT        TO TL-COUNT.
062100     MOVE CTL-ELEC-SHIP-TOTAL   TO TL-SHIP-TOTAL.
062200     PERFORM 9560-WRITE-TYPE-LINE THRU 9560-WRITE-TYPE-LINE-EXIT.
062300     MOVE CTL-GRAND-COUNT       TO GTL-COUNT.
062400     MOVE CTL-GRAND-SHIP-TOTAL  TO GTL-SHIP-TOTAL.
062500     PERFORM 9570-WRITE-GRAND-TOTAL THRU
062600                          9570-WRITE-GRAND-TOTAL-EXIT.
062700     MOVE WS-REJECT-CTR         TO RL-REJECT-COUNT.
062800     WRITE RPT-FILE-REC FROM RL-REJECTED-LINE
062900         AFTER ADVANCING 2.
063000
063100 5000-PRINT-GRAND-TOTALS-EXIT.
063200     EXIT.
063300*
063400*****************************************************************
063500*    550-DISPLAY-PROG-DIAG - END-OF-JOB RECORD COUNTS TO SYSOUT.
063600*****************************************************************
063700 550-DISPLAY-PROG-DIAG.
063800
063900     DISPLAY '****     PRODSHIP RUNNING    ****'.
064000     DISPLAY '                                                 '.
064100     MOVE 'CATALOG PRODUCT RECORDS READ                 '  TO
064200          DISP-MESSAGE.
064300     MOVE WS-READ-CTR TO DISP-VALUE.
064400     DISPLAY DISPLAY-LINE.
064500     MOVE 'CATALOG PRODUCT RECORDS WRITTEN TO PRODUCT-OUT' TO
064600          DISP-MESSAGE.
064700     MOVE WS-WRTN-CTR TO DISP-VALUE.
064800     DISPLAY DISPLAY-LINE.
064900     MOVE 'CATALOG PRODUCT RECORDS REJECTED             '  TO
065000          DISP-MESSAGE.
065100     MOVE WS-REJECT-CTR TO DISP-VALUE.
065200     DISPLAY DISPLAY-LINE.
065300*        WHOLE-DOLLAR FIGURE ONLY - THE REDEFINES ON
065400*        CTL-GRAND-SHIP-TOTAL ALREADY SPLIT OUT THE CENTS, SO NO
065500*        ROUNDING OR TRUNCATION HAPPENS HERE, JUST A DISPLAY.
065600     MOVE 'GRAND TOTAL SHIP COST (WHOLE DOLLARS)        '  TO
065700          DISP-MESSAGE.
065800     MOVE CTL-GRAND-SHIP-DOLLARS TO DISP-VALUE.
065900     DISPLAY DISPLAY-LINE.
066000     DISPLAY '                                                 '.
066100     DISPLAY '****     PRODSHIP EOJ        ****'.
066200
066300 550-DISPLAY-PROG-DIAG-EXIT.
066400     EXIT.
066500*
066600*****************************************************************
066700*    700-ERROR-DISPLAY - SYSOUT TRACE FOR A REJECTED RECORD: THE
066800*    REASON MESSAGE FROM THE CALLING STEP, THEN THE RECORD'S OWN
066900*    ID AND TYPE SO OPERATIONS CAN TRACE IT BACK TO THE EXTRACT.
067000*****************************************************************
067100 700-ERROR-DISPLAY.
067200
067300     MOVE 'NO ' TO WS-VALID-SW.
067400     DISPLAY ERROR-MESSAGE-EL.
067500     MOVE PRDI-ID   TO ERR-PROD-ID.
067600     MOVE PRDI-TYPE TO ERR-PROD-TYPE.
067700     DISPLAY PRODUCT-ERROR-REC.
067800
067900 700-ERROR-DISPLAY-EXIT.
068000     EXIT.
068100*
068200*****************************************************************
068300*    800-READ-INPUT-FILE - READ ONE PRODUCT-IN RECORD.  AT END
068400*    SETS THE EOF SWITCH AND EXITS WITHOUT TOUCHING THE READ
068500*    COUNTER - A FAILED READ IS NOT A RECORD READ.
068600*****************************************************************
068700 800-READ-INPUT-FILE.
068800
068900     READ PRDI-FILE INTO PRDI-INPUT-REC
069000         AT END  MOVE 'YES' TO WS-EOF-INPUT-SW,
069100                 GO TO 800-READ-INPUT-FILE-EXIT.
069200     ADD 1 TO WS-READ-CTR.
069300
069400 800-READ-INPUT-FILE-EXIT.
069500     EXIT.
069600*
069700*****************************************************************
069800*    9500-WRITE-OUTPUT-REC - WRITE ONE PRODUCT-OUT DETAIL RECORD
069900*    AND COUNT IT.
070000*****************************************************************
070100 9500-WRITE-OUTPUT-REC.
070200
070300     WRITE PRDO-FILE-REC FROM PRDO-OUTPUT-REC.
070400     ADD 1 TO WS-WRTN-CTR.
070500
070600 9500-WRITE-OUTPUT-REC-EXIT.
070700     EXIT.
070800*
070900*****************************************************************
071000*    9550-HEADINGS - WRITE THE TWO REPORT-OUT HEADING LINES.
071100*    SKIP-TO-CHANNEL-1 ON THE FIRST LINE SO THE SUMMARY ALWAYS
071200*    STARTS AT THE TOP OF A FRESH FORM - THIS REPORT IS A SINGLE
071300*    LOGICAL PAGE, SO NO PAGE-BREAK/PAGE-COUNT LOGIC IS NEEDED
071400*    HERE (CR-1455 DROPPED THE OLD DEAD PAGE-CONTROL FIELDS).
071500*****************************************************************
071600 9550-HEADINGS.
071700
071800     WRITE RPT-FILE-REC FROM HL-HEADER-1
071900         AFTER ADVANCING PAGE.
072000     WRITE RPT-FILE-REC FROM HL-HEADER-2
072100         AFTER ADVANCING 2.
072200
072300 9550-HEADINGS-EXIT.
072400     EXIT.
072500*
072600*****************************************************************
072700*    9560-WRITE-TYPE-LINE - WRITE ONE TL-TYPE-TOTAL LINE.
072800*****************************************************************
072900 9560-WRITE-TYPE-LINE.
073000
073100     WRITE RPT-FILE-REC FROM TL-TYPE-TOTAL
073200         AFTER ADVANCING 1.
073300
073400 9560-WRITE-TYPE-LINE-EXIT.
073500     EXIT.
073600*
073700*****************************************************************
073800*    9570-WRITE-GRAND-TOTAL - WRITE THE GTL-GRAND-TOTAL LINE.
073900*****************************************************************
074000 9570-WRITE-GRAND-TOTAL.
074100
074200     WRITE RPT-FILE-REC FROM GTL-GRAND-TOTAL
074300         AFTER ADVANCING 2.
074400
074500 9570-WRITE-GRAND-TOTAL-EXIT.
074600     EXIT.
074700*
074800*****************************************************************
074900*    9600-TRIM-CATEGORY - FIND THE FIRST AND LAST NON-SPACE BYTE
075000*    OF PRDI-CATEGORY.  WS-CAT-LEN = 0 MEANS THE FIELD IS ALL
075100*    SPACES.  BACK-UP/ADVANCE-ONE-BYTE TECHNIQUE - NO INTRINSIC
075200*    TRIM FUNCTION IN THIS COMPILER.
075300*****************************************************************
075400 9600-TRIM-CATEGORY.
075500
075600     MOVE 1 TO WS-CAT-START.
075700     PERFORM 9605-ADV-CAT-START THRU 9605-ADV-CAT-START-EXIT
075800         UNTIL WS-CAT-START > 20
075900            OR PRDI-CATEGORY(WS-CAT-START:1) NOT = SPACE.
076000     IF WS-CAT-START > 20
076100        MOVE ZERO TO WS-CAT-LEN
076200     ELSE
076300        MOVE 20 TO WS-CAT-END
076400        PERFORM 9607-BACK-CAT-END THRU 9607-BACK-CAT-END-EXIT
076500            UNTIL PRDI-CATEGORY(WS-CAT-END:1) NOT = SPACE
076600        COMPUTE WS-CAT-LEN = WS-CAT-END - WS-CAT-START + 1.
076700
076800 9600-TRIM-CATEGORY-EXIT.
076900     EXIT.
077000*
077100*****************************************************************
077200*    9605-ADV-CAT-START - STEP WS-CAT-START FORWARD ONE BYTE.
077300*    PERFORMED UNTIL A NON-SPACE BYTE IS FOUND OR THE FIELD RUNS
077400*    OUT - SAME SHAPE AS PRODCALC'S 915-ADVANCE-ONE-BYTE.
077500*****************************************************************
077600 9605-ADV-CAT-START.
077700     ADD 1 TO WS-CAT-START.
077800
077900 9605-ADV-CAT-START-EXIT.
078000     EXIT.
078100*
078200*****************************************************************
078300*    9607-BACK-CAT-END - STEP WS-CAT-END BACKWARD ONE BYTE.
078400*    PERFORMED UNTIL A NON-SPACE BYTE IS FOUND - SAME SHAPE AS
078500*    PRODCALC'S 905-BACKUP-ONE-BYTE.
078600*****************************************************************
078700 9607-BACK-CAT-END.
078800     SUBTRACT 1 FROM WS-CAT-END.
078900
079000 9607-BACK-CAT-END-EXIT.
079100     EXIT.
079200*
079300*****************************************************************
079400*    9610-BUILD-NORM-CATEGORY - FIRST CHARACTER UPPERCASE, REST
079500*    LOWERCASE, LEFT-JUSTIFIED INTO WS-CAT-NORM.  INSPECT
079600*    CONVERTING IS USED INSTEAD OF FUNCTION UPPER-CASE/LOWER-CASE
079700*    (NOT AVAILABLE ON THIS COMPILER - SEE CR-1401 ABOVE).
079800*****************************************************************
079900 9610-BUILD-NORM-CATEGORY.
080000
080100     MOVE SPACES TO WS-CAT-NORM.
080200     MOVE PRDI-CATEGORY(WS-CAT-START:WS-CAT-LEN) TO WS-CAT-NORM.
080300*        FOLD THE WHOLE TRIMMED CATEGORY TO LOWERCASE FIRST...
080400     INSPECT WS-CAT-NORM CONVERTING WS-UPPER-ALPHA
080500                                 TO WS-LOWER-ALPHA.
080600*        ...THEN FLIP ONLY THE FIRST BYTE BACK TO UPPERCASE, VIA
080700*        THE WS-CAT-NORM-R REDEFINES ABOVE.
080800     MOVE WS-CAT-NORM-FIRST TO WS-CAT-FIRST-CHAR.
080900     INSPECT WS-CAT-FIRST-CHAR CONVERTING WS-LOWER-ALPHA
081000                                       TO WS-UPPER-ALPHA.
081100     MOVE WS-CAT-FIRST-CHAR TO WS-CAT-NORM-FIRST.
081200
081300 9610-BUILD-NORM-CATEGORY-EXIT.
081400     EXIT.
081500*
081600*****************************************************************
081700*    9700-FORMAT-RUN-DATE - BUILD THE CCYY-MM-DD HEADING DATE.
081800*****************************************************************
081900 9700-FORMAT-RUN-DATE.
082000
082100     STRING WS-RUN-DATE-CCYY   DELIMITED BY SIZE
082200            '-'                DELIMITED BY SIZE
082300            WS-RUN-DATE-MM     DELIMITED BY SIZE
082400            '-'                DELIMITED BY SIZE
082500            WS-RUN-DATE-DD     DELIMITED BY SIZE
082600       INTO RPT-RUN-DATE.
082700
082800 9700-FORMAT-RUN-DATE-EXIT.
082900     EXIT.
083000*
083100*  END OF PROGRAM PRODSHIP
